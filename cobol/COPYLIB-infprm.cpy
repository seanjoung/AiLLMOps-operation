000100*------------------------------------------------------------*            
000200*  INFPRM  --  INSPECTION RUN PARAMETER RECORD               *            
000300*              ONE RECORD PER RUN, SUPPLIED BY THE SCHEDULER *            
000400*              ( REPORT TYPE, PERIOD, COMPANY / TEAM TITLES, *            
000500*                RUN TIMESTAMP - NONE OF THIS IS DERIVED     *            
000600*                FROM THE SYSTEM CLOCK )                     *            
000700*------------------------------------------------------------*            
000800 01  PRM-RUN-PARAMETERS.                                                  
000900     05  PRM-REPORT-TYPE         PIC X(01).                               
001000         88  PRM-WEEKLY-REPORT          VALUE 'W'.                        
001100         88  PRM-MONTHLY-REPORT         VALUE 'M'.                        
001200     05  PRM-YEAR                PIC 9(04).                               
001300     05  PRM-ISO-WEEK            PIC 9(02).                               
001400     05  PRM-MONTH               PIC 9(02).                               
001500     05  PRM-COMPANY-NAME        PIC X(20).                               
001600     05  PRM-TEAM-NAME           PIC X(25).                               
001700     05  PRM-RUN-TIMESTAMP       PIC X(19).                               
001800     05  FILLER                  PIC X(07).                               
