000100*****************************************************************         
000200* PROGRAM NAME:    INFRPT                                                 
000300* ORIGINAL AUTHOR: M. PELLETIER                                           
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 09/22/89 M. PELLETIER    CREATED - SPLIT OUT OF INFCHK SO THE   092289  
000900*                          REPORT LAYOUT COULD CHANGE WITHOUT A   092289  
001000*                          RECOMPILE OF THE EVALUATION LOGIC.     092289  
001100* 01/11/90 M. PELLETIER    CSV OUTPUT FILE ADDED (RESULT-CSV).    011190  
001200* 06/14/90 T. OKONKWO      PER-CATEGORY SUMMARY LINE ADDED AHEAD  061490  
001300*                          OF THE DETAIL SECTION.  CR-0201.       061490  
001400* 03/14/91 R. HALVORSEN    CATEGORY CONTROL BREAK IN THE DETAIL   031491  
001500*                          SECTION - HEADING REPRINTS ON CHANGE   031491  
001600*                          OF CATEGORY, NOT ON PAGE OVERFLOW ALONE031491  
001700* 05/18/91 D. ARCHWELL     CSV HEADER LINE BUILT FROM LITERALS,   051891  
001800*                          NO LONGER HARD COPIED FROM THE PRIOR   051891  
001900*                          WEEK'S FILE.  CR-0311.                 051891  
002000* 09/02/92 D. ARCHWELL     ACTION-REQUIRED SECTION ADDED - LISTS  090292  
002100*                          EVERY WARNING/CRITICAL ITEM AGAIN AT   090292  
002200*                          THE BOTTOM OF THE REPORT FOR THE DUTY  090292  
002300*                          MANAGER.  PR92-63.                     090292  
002400* 11/20/93 M. PELLETIER    "ALL CHECK ITEMS ARE NORMAL." LINE     112093  
002500*                          ADDED FOR THE NO-ACTION CASE.          112093  
002600* 07/08/95 T. OKONKWO      TRAILER SIGN-OFF LINES (INSPECTOR /    070895  
002700*                          REVIEWER) ADDED PER AUDIT REQUEST.     070895  
002800* 11/02/98 R. HALVORSEN    Y2K REMEDIATION - HEADING YEAR FIELD   110298  
002900*                          EXPANDED TO FOUR DIGITS.  Y2K-0098.    110298  
003000* 01/14/99 R. HALVORSEN    Y2K REMEDIATION SIGNED OFF BY QA.      011499  
003100* 08/19/02 M. PELLETIER    INFORMATIONAL (RULE I) RESULTS NOW     081902  
003200*                          EXCLUDED FROM THE ACTION-REQUIRED LIST.081902  
003250* 03/05/04 D. ARCHWELL     CSV FILE NOW OPENS WITH THE SIX        030504  
003260*                          "# " COMMENT LINES AND A BLANK LINE    030504  
003270*                          REQUIRED BY THE DISTRIBUTION SPEC.     030504  
003280*                          PR04-117.                              030504  
003290* 03/05/04 D. ARCHWELL     DETAIL-LINE VALUE NOW CUT BACK TO 50   030504  
003291*                          BYTES WITH A TRAILING "..." INSTEAD OF 030504  
003292*                          THE OLD 53-BYTE FIELD TRUNCATION.      030504  
003293*                          PR04-118.                              030504  
003294* 03/12/04 D. ARCHWELL     CSV HEADER/DETAIL WAS MISSING THE      031204  
003295*                          DESCRIPTION COLUMN - ALL NINE RESULT   031204  
003296*                          FIELDS NOW CARRIED, LAYOUT ORDER.      031204  
003297*                          PR04-120.                              031204  
003298* 03/12/04 D. ARCHWELL     DETAIL LISTING HAD NO MARKER FOR "OK"  031204  
003299*                          VS "UNKNOWN" - ADDED "??" FOR UNKNOWN  031204  
003300*                          SO ALL FOUR STATUSES PRINT DISTINCT.   031204  
003301*                          PR04-121.                              031204  
003305* 03/12/04 D. ARCHWELL     ADDED A DIAGNOSTIC DETAIL-LINE         031204  
003306*                          COUNTER, DISPLAYED AT THE TRAILER.     031204  
003307*                          PR04-122.                              031204  
003310*****************************************************************         
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID.  INFRPT.                                                     
003600 AUTHOR. M. PELLETIER.                                                    
003700 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
003800 DATE-WRITTEN. 09/22/89.                                                  
003900 DATE-COMPILED.                                                           
004000 SECURITY. NON-CONFIDENTIAL.                                              
004100*===============================================================*         
004200 ENVIRONMENT DIVISION.                                                    
004300*---------------------------------------------------------------*         
004400 CONFIGURATION SECTION.                                                   
004500*---------------------------------------------------------------*         
004600 SOURCE-COMPUTER. IBM-3081.                                               
004700*---------------------------------------------------------------*         
004800 OBJECT-COMPUTER. IBM-3081.                                               
004900*---------------------------------------------------------------*         
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200*---------------------------------------------------------------*         
005300 INPUT-OUTPUT SECTION.                                                    
005400*---------------------------------------------------------------*         
005500 FILE-CONTROL.                                                            
005600     SELECT RESULT-CSV ASSIGN TO DDCSVOT                                  
005700       ORGANIZATION IS SEQUENTIAL                                         
005800       FILE STATUS IS RESULT-CSV-STATUS.                                  
005900*                                                                         
006000     SELECT REPORT-FILE ASSIGN TO DDPRINT                                 
006100       ORGANIZATION IS SEQUENTIAL                                         
006200       FILE STATUS IS REPORT-FILE-STATUS.                                 
006300*===============================================================*         
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600*---------------------------------------------------------------*         
006700 FD  RESULT-CSV                                                           
006800     LABEL RECORDS ARE STANDARD                                           
006900     RECORD CONTAINS 1 TO 200 CHARACTERS DEPENDING ON WS-CSV-LEN          
007000     RECORDING MODE IS V.                                                 
007100 01  CSV-RECORD                  PIC X(200).                              
007200*---------------------------------------------------------------*         
007300 FD  REPORT-FILE                                                          
007400     LABEL RECORDS ARE STANDARD                                           
007500     RECORD CONTAINS 132 CHARACTERS                                       
007600     RECORDING MODE IS F.                                                 
007700 01  PRINT-RECORD.                                                        
007800     05  PRINT-LINE               PIC X(132).                             
007900*---------------------------------------------------------------*         
008000 WORKING-STORAGE SECTION.                                                 
008010*----------- DIAGNOSTIC DETAIL-LINE COUNTER - NOT PASSED -------          
008020*            BACK TO INFCHK, JUST A RUN-LOG FIGURE FOR THE      *         
008030*            OPERATOR AT 3600-WRITE-TRAILER.  PR04-122.         *         
008040 77  WS-DETAIL-LINES-WRITTEN     PIC S9(05) COMP VALUE ZERO.              
008100*---------------------------------------------------------------*         
008200     COPY INFRPT.                                                         
008300*----------- LINKAGE ECHO FOR THE TABLE SUBSCRIPT ----------------        
008400 01  WS-CSV-LEN                   PIC S9(03) COMP VALUE ZERO.             
008420*----------- EDITED COPIES OF THE SUMMARY COUNTERS FOR THE CSV --         
008440*            "# " COMMENT BLOCK.  ADDED WITH THE COMMENT BLOCK   *        
008460*            ITSELF - SEE THE 03/05/04 CHANGE-LOG ENTRY.         *        
008480 01  WS-CSV-TOTAL-DISPLAY         PIC ZZ9.                                
008485 01  WS-CSV-OK-DISPLAY            PIC ZZ9.                                
008490 01  WS-CSV-WARN-DISPLAY          PIC ZZ9.                                
008495 01  WS-CSV-CRIT-DISPLAY          PIC ZZ9.                                
008497 01  WS-CSV-UNKN-DISPLAY          PIC ZZ9.                                
008499*----------- FILE STATUS -----------------------------------------        
008600 01  RESULT-CSV-STATUS            PIC X(02).                              
008700     88  RESULT-CSV-OK                   VALUE '00'.                      
008800 01  REPORT-FILE-STATUS           PIC X(02).                              
008900     88  REPORT-FILE-OK                   VALUE '00'.                     
009000*----------- PRINT LINE WORK AREA -----------------------------           
009100 01  PRINT-LINES.                                                         
009200     05  NEXT-REPORT-LINE         PIC X(132) VALUE SPACE.                 
009300*----------- PRINT CONTROL - LINE-COUNT STARTS HIGH SO THE ----           
009400*            FIRST CALL TO 9000-PRINT-REPORT-LINE FORCES A    *           
009500*            PAGE EJECT AND PRINTS THE HEADING LINES. ---------           
009600 01  WS-PRINTCTL-COUNTERS.                                                
009700     05  LINE-COUNT               PIC S9(03) COMP VALUE 999.              
009800     05  LINES-ON-PAGE            PIC S9(03) COMP VALUE 55.               
009900     05  PAGE-COUNT               PIC S9(03) COMP VALUE ZERO.             
010000     05  LINE-SPACEING            PIC S9(03) COMP VALUE 1.                
010050     05  FILLER                   PIC X(04).                              
010100*----------- CSV FIELD TRIM WORK AREA - TRAILING SPACES ARE ---           
010200*            STRIPPED BEFORE A FIELD IS STRUNG INTO THE CSV   *           
010300*            RECORD.  WS-TRIM-SECOND-HALF IS CHECKED FIRST SO *           
010400*            THE BACKWARD SCAN CAN START AT BYTE 30 INSTEAD   *           
010500*            OF BYTE 60 WHEN THE SENDING FIELD IS SHORT.      *           
010600 01  WS-TRIM-SOURCE               PIC X(60).                              
010700 01  WS-TRIM-SOURCE-HALVES REDEFINES WS-TRIM-SOURCE.                      
010800     05  WS-TRIM-FIRST-HALF       PIC X(30).                              
010900     05  WS-TRIM-SECOND-HALF      PIC X(30).                              
011000 01  WS-TRIM-LEN                  PIC S9(03) COMP VALUE ZERO.             
011100 01  WS-TRIM-IDX                  PIC S9(03) COMP VALUE ZERO.             
011120*----------- DETAIL-LINE VALUE WORK AREA - THE MEASURED VALUE ---         
011140*            IS CUT BACK TO 50 BYTES WITH A TRAILING "..." WHEN           
011160*            THE CATALOG DESCRIPTION RUNS LONG.  PR04-118.                
011180 01  WS-DETAIL-VALUE-SOURCE       PIC X(60).                              
011190 01  WS-DETAIL-VALUE-LEN          PIC S9(03) COMP VALUE ZERO.             
011195 01  WS-DETAIL-VALUE-IDX          PIC S9(03) COMP VALUE ZERO.             
011200*----------- CATEGORY NAME TABLE - DRIVES THE PER-CATEGORY ------         
011300*            SUMMARY LOOP AND CONTROL-BREAK COMPARE, CATALOG     *        
011400*            ORDER (OS, KUBERNETES, SERVICES)                   *         
011500 01  WS-CATEGORY-NAMES-TABLE.                                             
011600     05  WS-CATEGORY-NAME         PIC X(12) OCCURS 3 TIMES                
011700                                      INDEXED BY WS-CAT-NAME-IDX.         
011800 01  WS-CATEGORY-NAMES-VALUES REDEFINES WS-CATEGORY-NAMES-TABLE.          
011900     05  WS-CAT-NAME-OS           PIC X(12).                              
012000     05  WS-CAT-NAME-K8S          PIC X(12).                              
012100     05  WS-CAT-NAME-SVC          PIC X(12).                              
012200*----------- CONTROL BREAK AND LOOP WORK FIELDS ----------------          
012300 01  WS-PRIOR-CATEGORY            PIC X(12) VALUE SPACES.                 
012400 01  WS-ACTION-FOUND-SW           PIC X(01) VALUE 'N'.                    
012500     88  WS-ACTION-FOUND                    VALUE 'Y'.                    
012600*===============================================================*         
012700 LINKAGE SECTION.                                                         
012800     COPY INFPRM.                                                         
012900     COPY INFTBL.                                                         
013000*===============================================================*         
013100 PROCEDURE DIVISION USING PRM-RUN-PARAMETERS,                             
013200                           TBL-RESULT-COUNT,                              
013300                           TBL-RESULT-INDEX,                              
013400                           RESULT-TABLE,                                  
013500                           SUMMARY-COUNTERS.                              
013600*---------------------------------------------------------------*         
013700 0000-MAIN-PROCESSING.                                                    
013800*---------------------------------------------------------------*         
013900     MOVE 'OS'                    TO WS-CAT-NAME-OS.                      
014000     MOVE 'KUBERNETES'            TO WS-CAT-NAME-K8S.                     
014100     MOVE 'SERVICES'              TO WS-CAT-NAME-SVC.                     
014200     PERFORM 1000-OPEN-OUTPUT-FILES.                                      
014300     PERFORM 2000-WRITE-CSV-FILE.                                         
014400     PERFORM 3000-WRITE-REPORT.                                           
014500     PERFORM 9900-CLOSE-OUTPUT-FILES.                                     
014600     GOBACK.                                                              
014700*---------------------------------------------------------------*         
014800 1000-OPEN-OUTPUT-FILES.                                                  
014900*---------------------------------------------------------------*         
015000     OPEN OUTPUT RESULT-CSV, REPORT-FILE.                                 
015100     IF NOT RESULT-CSV-OK                                                 
015200         DISPLAY 'RESULT-CSV OPEN STATUS: ', RESULT-CSV-STATUS.           
015300     IF NOT REPORT-FILE-OK                                                
015400         DISPLAY 'REPORT-FILE OPEN STATUS: ', REPORT-FILE-STATUS.         
015500*---------------------------------------------------------------*         
015600 2000-WRITE-CSV-FILE.                                                     
015700*---------------------------------------------------------------*         
015750     PERFORM 2050-WRITE-CSV-COMMENT-BLOCK.                                
015800     PERFORM 2100-WRITE-CSV-HEADER.                                       
015900     PERFORM 2200-WRITE-CSV-DETAIL                                        
016000         VARYING TBL-RESULT-IDX FROM 1 BY 1                               
016100         UNTIL TBL-RESULT-IDX > TBL-RESULT-COUNT.                         
016150*---------------------------------------------------------------*         
016160* 03/05/04 D.A. - SIX "# " COMMENT LINES PLUS A BLANK LINE        030504  
016170*          AHEAD OF THE COLUMN HEADER.  PR04-117.                         
016180 2050-WRITE-CSV-COMMENT-BLOCK.                                            
016190*---------------------------------------------------------------*         
016200     MOVE SUM-TOTAL                TO WS-CSV-TOTAL-DISPLAY.               
016210     MOVE SUM-OK-COUNT             TO WS-CSV-OK-DISPLAY.                  
016220     MOVE SUM-WARN-COUNT           TO WS-CSV-WARN-DISPLAY.                
016230     MOVE SUM-CRIT-COUNT           TO WS-CSV-CRIT-DISPLAY.                
016240     MOVE SUM-UNKN-COUNT           TO WS-CSV-UNKN-DISPLAY.                
016250     MOVE SPACES                   TO CSV-RECORD.                         
016260     MOVE 1                        TO WS-CSV-LEN.                         
016270     STRING '# INFRASTRUCTURE INSPECTION REPORT' DELIMITED BY SIZE        
016280         INTO CSV-RECORD WITH POINTER WS-CSV-LEN.                         
016290     COMPUTE WS-CSV-LEN = WS-CSV-LEN - 1.                                 
016300     WRITE CSV-RECORD.                                                    
016310     MOVE SPACES                   TO CSV-RECORD.                         
016320     MOVE 1                        TO WS-CSV-LEN.                         
016330     STRING '# GENERATED: ' DELIMITED BY SIZE                             
016340            PRM-RUN-TIMESTAMP      DELIMITED BY SIZE                      
016350         INTO CSV-RECORD WITH POINTER WS-CSV-LEN.                         
016360     COMPUTE WS-CSV-LEN = WS-CSV-LEN - 1.                                 
016370     WRITE CSV-RECORD.                                                    
016380     MOVE SPACES                   TO CSV-RECORD.                         
016390     MOVE 1                        TO WS-CSV-LEN.                         
016400     STRING '# COMPANY: ' DELIMITED BY SIZE                               
016405         INTO CSV-RECORD WITH POINTER WS-CSV-LEN.                         
016410     MOVE SPACES                   TO WS-TRIM-SOURCE.                     
016412     MOVE PRM-COMPANY-NAME         TO WS-TRIM-FIRST-HALF.                 
016415     PERFORM 2210-APPEND-TRIMMED-FIELD.                                   
016417     COMPUTE WS-CSV-LEN = WS-CSV-LEN - 1.                                 
016420     WRITE CSV-RECORD.                                                    
016450     MOVE SPACES                   TO CSV-RECORD.                         
016460     MOVE 1                        TO WS-CSV-LEN.                         
016470     STRING '# TEAM: ' DELIMITED BY SIZE                                  
016475         INTO CSV-RECORD WITH POINTER WS-CSV-LEN.                         
016480     MOVE SPACES                   TO WS-TRIM-SOURCE.                     
016482     MOVE PRM-TEAM-NAME            TO WS-TRIM-FIRST-HALF.                 
016485     PERFORM 2210-APPEND-TRIMMED-FIELD.                                   
016487     COMPUTE WS-CSV-LEN = WS-CSV-LEN - 1.                                 
016510     WRITE CSV-RECORD.                                                    
016520     MOVE SPACES                   TO CSV-RECORD.                         
016530     MOVE 1                        TO WS-CSV-LEN.                         
016540     STRING '# TOTAL ITEMS: ' DELIMITED BY SIZE                           
016550            WS-CSV-TOTAL-DISPLAY   DELIMITED BY SIZE                      
016560         INTO CSV-RECORD WITH POINTER WS-CSV-LEN.                         
016570     COMPUTE WS-CSV-LEN = WS-CSV-LEN - 1.                                 
016580     WRITE CSV-RECORD.                                                    
016590     MOVE SPACES                   TO CSV-RECORD.                         
016600     MOVE 1                        TO WS-CSV-LEN.                         
016610     STRING '# OK: '              DELIMITED BY SIZE                       
016620            WS-CSV-OK-DISPLAY     DELIMITED BY SIZE                       
016630            ' / WARNING: '        DELIMITED BY SIZE                       
016640            WS-CSV-WARN-DISPLAY   DELIMITED BY SIZE                       
016650            ' / CRITICAL: '       DELIMITED BY SIZE                       
016660            WS-CSV-CRIT-DISPLAY   DELIMITED BY SIZE                       
016670            ' / UNKNOWN: '        DELIMITED BY SIZE                       
016680            WS-CSV-UNKN-DISPLAY   DELIMITED BY SIZE                       
016690         INTO CSV-RECORD WITH POINTER WS-CSV-LEN.                         
016700     COMPUTE WS-CSV-LEN = WS-CSV-LEN - 1.                                 
016710     WRITE CSV-RECORD.                                                    
016720     MOVE SPACES                   TO CSV-RECORD.                         
016730     MOVE 1                        TO WS-CSV-LEN.                         
016740     WRITE CSV-RECORD.                                                    
016750*---------------------------------------------------------------*         
016760* 05/18/91 D.A. - HEADER BUILT FROM LITERALS, NOT COPIED FROM     051891  
016770*          THE PRIOR WEEK'S FILE.  CR-0311.                               
016780 2100-WRITE-CSV-HEADER.                                                   
016790*---------------------------------------------------------------*         
016800     MOVE SPACES                  TO CSV-RECORD.                          
016810     MOVE 1                       TO WS-CSV-LEN.                          
016820     STRING 'CHECK_ID,CHECK_NAME,CATEGORY,DESCRIPTION,STATUS,VALUE,'      
016830                DELIMITED BY SIZE                                         
016840            'THRESHOLD,MESSAGE,TIMESTAMP' DELIMITED BY SIZE               
016850         INTO CSV-RECORD                                                  
016860         WITH POINTER WS-CSV-LEN.                                         
016870     COMPUTE WS-CSV-LEN = WS-CSV-LEN - 1.                                 
016880     WRITE CSV-RECORD.                                                    
016890*---------------------------------------------------------------*         
017700 2200-WRITE-CSV-DETAIL.                                                   
017800*---------------------------------------------------------------*         
017900     MOVE SPACES                  TO CSV-RECORD.                          
018000     MOVE 1                       TO WS-CSV-LEN.                          
018100     MOVE TBL-CHECK-ID(TBL-RESULT-IDX)    TO WS-TRIM-SOURCE.              
018200     PERFORM 2210-APPEND-TRIMMED-FIELD.                                   
018300     STRING ',' DELIMITED BY SIZE INTO CSV-RECORD                         
018400         WITH POINTER WS-CSV-LEN.                                         
018500     MOVE TBL-CHECK-NAME(TBL-RESULT-IDX)  TO WS-TRIM-SOURCE.              
018600     PERFORM 2210-APPEND-TRIMMED-FIELD.                                   
018700     STRING ',' DELIMITED BY SIZE INTO CSV-RECORD                         
018800         WITH POINTER WS-CSV-LEN.                                         
018900     MOVE TBL-CATEGORY(TBL-RESULT-IDX)    TO WS-TRIM-SOURCE.              
019000     PERFORM 2210-APPEND-TRIMMED-FIELD.                                   
019100     STRING ',' DELIMITED BY SIZE INTO CSV-RECORD                         
019200         WITH POINTER WS-CSV-LEN.                                         
019210     MOVE TBL-DESCRIPTION(TBL-RESULT-IDX) TO WS-TRIM-SOURCE.              
019220     PERFORM 2210-APPEND-TRIMMED-FIELD.                                   
019230     STRING ',' DELIMITED BY SIZE INTO CSV-RECORD                         
019240         WITH POINTER WS-CSV-LEN.                                         
019300     MOVE TBL-STATUS(TBL-RESULT-IDX)      TO WS-TRIM-SOURCE.              
019400     PERFORM 2210-APPEND-TRIMMED-FIELD.                                   
019500     STRING ',' DELIMITED BY SIZE INTO CSV-RECORD                         
019600         WITH POINTER WS-CSV-LEN.                                         
019700     MOVE TBL-VALUE(TBL-RESULT-IDX)       TO WS-TRIM-SOURCE.              
019800     PERFORM 2210-APPEND-TRIMMED-FIELD.                                   
019900     STRING ',' DELIMITED BY SIZE INTO CSV-RECORD                         
020000         WITH POINTER WS-CSV-LEN.                                         
020100     MOVE TBL-THRESHOLD(TBL-RESULT-IDX)   TO WS-TRIM-SOURCE.              
020200     PERFORM 2210-APPEND-TRIMMED-FIELD.                                   
020300     STRING ',' DELIMITED BY SIZE INTO CSV-RECORD                         
020400         WITH POINTER WS-CSV-LEN.                                         
020500     MOVE TBL-MESSAGE(TBL-RESULT-IDX)     TO WS-TRIM-SOURCE.              
020600     PERFORM 2210-APPEND-TRIMMED-FIELD.                                   
020700     STRING ',' DELIMITED BY SIZE INTO CSV-RECORD                         
020800         WITH POINTER WS-CSV-LEN.                                         
020900     MOVE TBL-TIMESTAMP(TBL-RESULT-IDX)   TO WS-TRIM-SOURCE.              
021000     PERFORM 2210-APPEND-TRIMMED-FIELD.                                   
021100     COMPUTE WS-CSV-LEN = WS-CSV-LEN - 1.                                 
021200     WRITE CSV-RECORD.                                                    
021300*---------------------------------------------------------------*         
021400 2210-APPEND-TRIMMED-FIELD.                                               
021500*---------------------------------------------------------------*         
021600     MOVE ZERO                    TO WS-TRIM-LEN.                         
021700     IF WS-TRIM-SECOND-HALF = SPACES                                      
021800         MOVE 30                  TO WS-TRIM-IDX                          
021900     ELSE                                                                 
022000         MOVE 60                  TO WS-TRIM-IDX.                         
022100     PERFORM 2211-SCAN-BACK-ONE-BYTE                                      
022200         VARYING WS-TRIM-IDX FROM WS-TRIM-IDX BY -1                       
022300         UNTIL WS-TRIM-IDX < 1 OR WS-TRIM-LEN > 0.                        
022400     IF WS-TRIM-LEN > 0                                                   
022500         STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE           
022600             INTO CSV-RECORD                                              
022700             WITH POINTER WS-CSV-LEN.                                     
022800*---------------------------------------------------------------*         
022900 2211-SCAN-BACK-ONE-BYTE.                                                 
023000*---------------------------------------------------------------*         
023100     IF WS-TRIM-SOURCE(WS-TRIM-IDX:1) NOT = SPACE                         
023200         MOVE WS-TRIM-IDX             TO WS-TRIM-LEN.                     
023300*---------------------------------------------------------------*         
023400 3000-WRITE-REPORT.                                                       
023500*---------------------------------------------------------------*         
023600     PERFORM 3100-WRITE-REPORT-HEADING.                                   
023700     PERFORM 3200-WRITE-SUMMARY-TABLE.                                    
023800     PERFORM 3300-WRITE-CATEGORY-SUMMARY                                  
023900         VARYING WS-CAT-NAME-IDX FROM 1 BY 1                              
024000         UNTIL WS-CAT-NAME-IDX > 3.                                       
024100     MOVE SPACES                  TO WS-PRIOR-CATEGORY.                   
024200     PERFORM 3400-WRITE-DETAIL-SECTION                                    
024300         VARYING TBL-RESULT-IDX FROM 1 BY 1                               
024400         UNTIL TBL-RESULT-IDX > TBL-RESULT-COUNT.                         
024500     PERFORM 3500-WRITE-ACTION-SECTION.                                   
024600     PERFORM 3600-WRITE-TRAILER.                                          
024700*---------------------------------------------------------------*         
024800 3100-WRITE-REPORT-HEADING.                                               
024900*---------------------------------------------------------------*         
025000     MOVE PRM-YEAR                TO RTL-YEAR.                            
025100     IF PRM-WEEKLY-REPORT                                                 
025200         MOVE 'WEEK'               TO RTL-PERIOD-WORD                     
025300         MOVE PRM-ISO-WEEK         TO RTL-PERIOD-NUMBER                   
025400     ELSE                                                                 
025500         MOVE 'MONTH'              TO RTL-PERIOD-WORD                     
025600         MOVE PRM-MONTH            TO RTL-PERIOD-NUMBER.                  
025700     MOVE RPT-TITLE-LINE           TO NEXT-REPORT-LINE.                   
025800     PERFORM 9000-PRINT-REPORT-LINE.                                      
025900     MOVE PRM-RUN-TIMESTAMP        TO RSL1-TIMESTAMP.                     
026000     MOVE RPT-SUBTITLE-LINE-1      TO NEXT-REPORT-LINE.                   
026100     PERFORM 9000-PRINT-REPORT-LINE.                                      
026200     MOVE PRM-COMPANY-NAME         TO RSL2-COMPANY-NAME.                  
026300     MOVE RPT-SUBTITLE-LINE-2      TO NEXT-REPORT-LINE.                   
026400     PERFORM 9000-PRINT-REPORT-LINE.                                      
026500     MOVE PRM-TEAM-NAME            TO RSL3-TEAM-NAME.                     
026600     MOVE RPT-SUBTITLE-LINE-3      TO NEXT-REPORT-LINE.                   
026700     PERFORM 9000-PRINT-REPORT-LINE.                                      
026800*---------------------------------------------------------------*         
026900 3200-WRITE-SUMMARY-TABLE.                                                
027000*---------------------------------------------------------------*         
027100     MOVE RPT-SUMMARY-HEADING-LINE TO NEXT-REPORT-LINE.                   
027200     PERFORM 9000-PRINT-REPORT-LINE.                                      
027300     MOVE SUM-TOTAL                TO RSD-TOTAL.                          
027400     MOVE SUM-OK-COUNT             TO RSD-OK-COUNT.                       
027500     MOVE SUM-WARN-COUNT           TO RSD-WARN-COUNT.                     
027600     MOVE SUM-CRIT-COUNT           TO RSD-CRIT-COUNT.                     
027700     MOVE SUM-UNKN-COUNT           TO RSD-UNKN-COUNT.                     
027800     MOVE RPT-SUMMARY-DATA-LINE    TO NEXT-REPORT-LINE.                   
027900     PERFORM 9000-PRINT-REPORT-LINE.                                      
028000*---------------------------------------------------------------*         
028100* 06/14/90 T.O. - ADDED AHEAD OF THE DETAIL SECTION.  CR-0201.    061490  
028200 3300-WRITE-CATEGORY-SUMMARY.                                             
028300*---------------------------------------------------------------*         
028400     SET SUM-CAT-IDX               TO WS-CAT-NAME-IDX.                    
028500     MOVE WS-CATEGORY-NAME(WS-CAT-NAME-IDX) TO RCS-CATEGORY.              
028600     MOVE SUM-CAT-OK-COUNT(SUM-CAT-IDX)     TO RCS-OK-COUNT.              
028700     MOVE SUM-CAT-WARN-COUNT(SUM-CAT-IDX)   TO RCS-WARN-COUNT.            
028800     MOVE SUM-CAT-CRIT-COUNT(SUM-CAT-IDX)   TO RCS-CRIT-COUNT.            
028900     MOVE SUM-CAT-UNKN-COUNT(SUM-CAT-IDX)   TO RCS-UNKN-COUNT.            
029000     MOVE RPT-CATEGORY-SUMMARY-LINE TO NEXT-REPORT-LINE.                  
029100     PERFORM 9000-PRINT-REPORT-LINE.                                      
029200*---------------------------------------------------------------*         
029300* 03/14/91 R.H. - HEADING REPRINTS ON CHANGE OF CATEGORY, NOT     031491  
029400*          ON PAGE OVERFLOW ALONE.                                        
029500 3400-WRITE-DETAIL-SECTION.                                               
029600*---------------------------------------------------------------*         
029700     IF TBL-CATEGORY(TBL-RESULT-IDX) NOT = WS-PRIOR-CATEGORY              
029800         MOVE TBL-CATEGORY(TBL-RESULT-IDX) TO RCH-CATEGORY                
029900         MOVE RPT-CATEGORY-HEADING-LINE    TO NEXT-REPORT-LINE            
030000         PERFORM 9000-PRINT-REPORT-LINE                                   
030100         MOVE TBL-CATEGORY(TBL-RESULT-IDX) TO WS-PRIOR-CATEGORY.          
030200     EVALUATE TBL-STATUS(TBL-RESULT-IDX)                                  
030300         WHEN 'OK'       MOVE SPACES TO RDL-MARKER                        
030400         WHEN 'WARNING'  MOVE '>>' TO RDL-MARKER                          
030500         WHEN 'CRITICAL' MOVE '!!' TO RDL-MARKER                          
030550         WHEN 'UNKNOWN'  MOVE '??' TO RDL-MARKER                          
030580         WHEN OTHER      MOVE SPACES TO RDL-MARKER                        
030600     END-EVALUATE.                                                        
030700     MOVE TBL-CHECK-ID(TBL-RESULT-IDX)   TO RDL-CHECK-ID.                 
030800     MOVE TBL-CHECK-NAME(TBL-RESULT-IDX) TO RDL-CHECK-NAME.               
030850     PERFORM 3410-BUILD-DETAIL-VALUE.                                     
030900     MOVE TBL-MESSAGE(TBL-RESULT-IDX)    TO RDL-MESSAGE.                  
031000     MOVE RPT-DETAIL-LINE                TO NEXT-REPORT-LINE.             
031050     ADD 1                                TO WS-DETAIL-LINES-WRITTEN.     
031100     PERFORM 9000-PRINT-REPORT-LINE.                                      
031150*---------------------------------------------------------------*         
031160* 03/05/04 D.A. - VALUE CUT BACK TO 50 BYTES PLUS "..." WHEN      030504  
031170*          CATALOG VALUE RUNS LONGER.  PR04-118.                          
031180 3410-BUILD-DETAIL-VALUE.                                                 
031190*---------------------------------------------------------------*         
031200     MOVE TBL-VALUE(TBL-RESULT-IDX)  TO WS-DETAIL-VALUE-SOURCE.           
031220     MOVE ZERO                       TO WS-DETAIL-VALUE-LEN.              
031240     PERFORM 3411-SCAN-BACK-DETAIL-VALUE                                  
031260         VARYING WS-DETAIL-VALUE-IDX FROM 60 BY -1                        
031280         UNTIL WS-DETAIL-VALUE-IDX < 1 OR WS-DETAIL-VALUE-LEN > 0.        
031300     IF WS-DETAIL-VALUE-LEN > 50                                          
031320         STRING WS-DETAIL-VALUE-SOURCE(1:50)  DELIMITED BY SIZE           
031340                '...'                         DELIMITED BY SIZE           
031360             INTO RDL-VALUE                                               
031380     ELSE                                                                 
031400         MOVE WS-DETAIL-VALUE-SOURCE          TO RDL-VALUE.               
031420*---------------------------------------------------------------*         
031440 3411-SCAN-BACK-DETAIL-VALUE.                                             
031460*---------------------------------------------------------------*         
031480     IF WS-DETAIL-VALUE-SOURCE(WS-DETAIL-VALUE-IDX:1) NOT = SPACE         
031500        MOVE WS-DETAIL-VALUE-IDX             TO                           
031510            WS-DETAIL-VALUE-LEN.                                          
031520*---------------------------------------------------------------*         
031540* 09/02/92 D.A. - ADDED FOR THE DUTY MANAGER.  PR92-63.           090292  
031560 3500-WRITE-ACTION-SECTION.                                               
031600*---------------------------------------------------------------*         
031700     MOVE RPT-ACTION-HEADING-LINE  TO NEXT-REPORT-LINE.                   
031800     PERFORM 9000-PRINT-REPORT-LINE.                                      
031900     MOVE 'N'                      TO WS-ACTION-FOUND-SW.                 
032000     PERFORM 3510-WRITE-ONE-ACTION-ITEM                                   
032100         VARYING TBL-RESULT-IDX FROM 1 BY 1                               
032200         UNTIL TBL-RESULT-IDX > TBL-RESULT-COUNT.                         
032300     IF NOT WS-ACTION-FOUND                                               
032400         MOVE RPT-NO-ACTION-LINE   TO NEXT-REPORT-LINE                    
032500         PERFORM 9000-PRINT-REPORT-LINE.                                  
032600*---------------------------------------------------------------*         
032700 3510-WRITE-ONE-ACTION-ITEM.                                              
032800*---------------------------------------------------------------*         
032900     IF TBL-STATUS-WARNING(TBL-RESULT-IDX) OR                             
033000             TBL-STATUS-CRITICAL(TBL-RESULT-IDX)                          
033100         MOVE 'Y'                     TO WS-ACTION-FOUND-SW               
033200         MOVE TBL-CHECK-ID(TBL-RESULT-IDX)                                
033300                                      TO RAL1-CHECK-ID                    
033400         MOVE TBL-CHECK-NAME(TBL-RESULT-IDX)                              
033500                                      TO RAL1-CHECK-NAME                  
033600         MOVE TBL-STATUS(TBL-RESULT-IDX)                                  
033700                                      TO RAL1-STATUS                      
033800         MOVE RPT-ACTION-LINE-1       TO NEXT-REPORT-LINE                 
033900         PERFORM 9000-PRINT-REPORT-LINE                                   
034000         MOVE TBL-MESSAGE(TBL-RESULT-IDX)                                 
034100                                      TO RAL2-MESSAGE                     
034200         MOVE TBL-DESCRIPTION(TBL-RESULT-IDX)                             
034300                                      TO RAL2-DESCRIPTION                 
034400         MOVE RPT-ACTION-LINE-2       TO NEXT-REPORT-LINE                 
034500         PERFORM 9000-PRINT-REPORT-LINE.                                  
034600*---------------------------------------------------------------*         
034700* 07/08/95 T.O. - INSPECTOR/REVIEWER LINES PER AUDIT REQUEST.     070895  
034800 3600-WRITE-TRAILER.                                                      
034900*---------------------------------------------------------------*         
035000     MOVE RPT-TRAILER-LINE-1       TO NEXT-REPORT-LINE.                   
035100     PERFORM 9000-PRINT-REPORT-LINE.                                      
035200     MOVE RPT-TRAILER-LINE-2       TO NEXT-REPORT-LINE.                   
035300     PERFORM 9000-PRINT-REPORT-LINE.                                      
035350     DISPLAY 'INFRPT - DETAIL LINES WRITTEN: ',                           
035360         WS-DETAIL-LINES-WRITTEN.                                         
035400*---------------------------------------------------------------*         
035500 9000-PRINT-REPORT-LINE.                                                  
035600*---------------------------------------------------------------*         
035700     IF LINE-COUNT GREATER THAN LINES-ON-PAGE                             
035800         PERFORM 9100-PRINT-HEADING-LINES.                                
035900     MOVE NEXT-REPORT-LINE           TO PRINT-LINE.                       
036000     PERFORM 9120-WRITE-PRINT-LINE.                                       
036100*---------------------------------------------------------------*         
036200 9100-PRINT-HEADING-LINES.                                                
036300*---------------------------------------------------------------*         
036400     ADD  1                          TO PAGE-COUNT.                       
036500     MOVE PAGE-COUNT                 TO RPH-PAGE-COUNT.                   
036600     MOVE RPT-PAGE-HEADING-LINE      TO PRINT-LINE.                       
036700     PERFORM 9110-WRITE-TOP-OF-PAGE.                                      
036800     MOVE 2                          TO LINE-SPACEING.                    
036900     PERFORM 9120-WRITE-PRINT-LINE.                                       
037000     MOVE 1                          TO LINE-SPACEING.                    
037100     MOVE 5                          TO LINE-COUNT.                       
037200*---------------------------------------------------------------*         
037300 9110-WRITE-TOP-OF-PAGE.                                                  
037400*---------------------------------------------------------------*         
037500     WRITE PRINT-RECORD                                                   
037600         AFTER ADVANCING PAGE.                                            
037700     MOVE SPACE                      TO PRINT-LINE.                       
037800*---------------------------------------------------------------*         
037900 9120-WRITE-PRINT-LINE.                                                   
038000*---------------------------------------------------------------*         
038100     WRITE PRINT-RECORD                                                   
038200         AFTER ADVANCING LINE-SPACEING.                                   
038300     MOVE SPACE                      TO PRINT-LINE.                       
038400     ADD  1                          TO LINE-COUNT.                       
038500     MOVE 1                          TO LINE-SPACEING.                    
038600*---------------------------------------------------------------*         
038700 9900-CLOSE-OUTPUT-FILES.                                                 
038800*---------------------------------------------------------------*         
038900     CLOSE RESULT-CSV, REPORT-FILE.                                       
