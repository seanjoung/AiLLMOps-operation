000100*------------------------------------------------------------*            
000200*  INFRPT  --  PRINT-LINE AND CSV-LINE WORK AREAS FOR THE    *            
000300*              INSPECTION REPORT WRITER (CBL-INFRPT)         *            
000400*------------------------------------------------------------*            
000500 01  WS-CSV-LINE                 PIC X(200).                              
000600*                                                                         
000700 01  RPT-TITLE-LINE.                                                      
000800     05  RTL-YEAR                PIC 9(04).                               
000900     05  FILLER                  PIC X(01)  VALUE SPACE.                  
001000     05  RTL-PERIOD-WORD         PIC X(05).                               
001100     05  FILLER                  PIC X(01)  VALUE SPACE.                  
001200     05  RTL-PERIOD-NUMBER       PIC X(02).                               
001300     05  FILLER                  PIC X(01)  VALUE SPACE.                  
001400     05  FILLER                  PIC X(37)                                
001500             VALUE 'INFRASTRUCTURE INSPECTION REPORT'.                    
001600     05  FILLER                  PIC X(48) VALUE SPACE.                   
001700*                                                                         
001800 01  RPT-SUBTITLE-LINE-1.                                                 
001900     05  FILLER                  PIC X(14) VALUE 'GENERATED    '.         
002000     05  RSL1-TIMESTAMP          PIC X(19).                               
002100     05  FILLER                  PIC X(99) VALUE SPACE.                   
002200*                                                                         
002300 01  RPT-SUBTITLE-LINE-2.                                                 
002400     05  FILLER                  PIC X(14) VALUE 'COMPANY      '.         
002500     05  RSL2-COMPANY-NAME       PIC X(20).                               
002600     05  FILLER                  PIC X(93) VALUE SPACE.                   
002700*                                                                         
002800 01  RPT-SUBTITLE-LINE-3.                                                 
002900     05  FILLER                  PIC X(14) VALUE 'TEAM         '.         
003000     05  RSL3-TEAM-NAME          PIC X(25).                               
003100     05  FILLER                  PIC X(93) VALUE SPACE.                   
003200*------------------------------------------------------------*            
003300*  PAGE-TOP HEADING - REPRINTED AT THE TOP OF EVERY PAGE     *            
003400*  AFTER PAGE ONE (PAGE ONE CARRIES THE FULL TITLE/SUBTITLE  *            
003500*  BLOCK ABOVE INSTEAD).                                      *           
003600*------------------------------------------------------------*            
003700 01  RPT-PAGE-HEADING-LINE.                                               
003800     05  FILLER                  PIC X(37)                                
003900             VALUE 'INFRASTRUCTURE INSPECTION REPORT'.                    
004000     05  FILLER                  PIC X(11) VALUE ' (CONT''D) '.           
004100     05  FILLER                  PIC X(06) VALUE 'PAGE: '.                
004200     05  RPH-PAGE-COUNT          PIC ZZ9.                                 
004300     05  FILLER                  PIC X(75) VALUE SPACE.                   
004400*------------------------------------------------------------*            
004500*  SUMMARY TABLE - ONE HEADING LINE, ONE DATA LINE            *           
004600*------------------------------------------------------------*            
004700 01  RPT-SUMMARY-HEADING-LINE.                                            
004800     05  FILLER                  PIC X(10) VALUE '  TOTAL'.               
004900     05  FILLER                  PIC X(10) VALUE '      OK'.              
005000     05  FILLER                  PIC X(10) VALUE ' WARNING'.              
005100     05  FILLER                  PIC X(10) VALUE 'CRITICAL'.              
005200     05  FILLER                  PIC X(10) VALUE ' UNKNOWN'.              
005300     05  FILLER                  PIC X(82) VALUE SPACE.                   
005400*                                                                         
005500 01  RPT-SUMMARY-DATA-LINE.                                               
005600     05  RSD-TOTAL               PIC ZZ9.                                 
005700     05  FILLER                  PIC X(07) VALUE SPACE.                   
005800     05  RSD-OK-COUNT            PIC ZZ9.                                 
005900     05  FILLER                  PIC X(07) VALUE SPACE.                   
006000     05  RSD-WARN-COUNT          PIC ZZ9.                                 
006100     05  FILLER                  PIC X(06) VALUE SPACE.                   
006200     05  RSD-CRIT-COUNT          PIC ZZ9.                                 
006300     05  FILLER                  PIC X(05) VALUE SPACE.                   
006400     05  RSD-UNKN-COUNT          PIC ZZ9.                                 
006500     05  FILLER                  PIC X(83) VALUE SPACE.                   
006600*------------------------------------------------------------*            
006700*  PER-CATEGORY SUMMARY LINE                                  *           
006800*------------------------------------------------------------*            
006900 01  RPT-CATEGORY-SUMMARY-LINE.                                           
007000     05  RCS-CATEGORY            PIC X(12).                               
007100     05  FILLER                  PIC X(02) VALUE SPACE.                   
007200     05  FILLER                  PIC X(04) VALUE 'OK:'.                   
007300     05  RCS-OK-COUNT            PIC ZZ9.                                 
007400     05  FILLER                  PIC X(04) VALUE SPACE.                   
007500     05  FILLER                  PIC X(09) VALUE 'WARNING:'.              
007600     05  RCS-WARN-COUNT          PIC ZZ9.                                 
007700     05  FILLER                  PIC X(04) VALUE SPACE.                   
007800     05  FILLER                  PIC X(10) VALUE 'CRITICAL:'.             
007900     05  RCS-CRIT-COUNT          PIC ZZ9.                                 
008000     05  FILLER                  PIC X(04) VALUE SPACE.                   
008100     05  FILLER                  PIC X(09) VALUE 'UNKNOWN:'.              
008200     05  RCS-UNKN-COUNT          PIC ZZ9.                                 
008300     05  FILLER                  PIC X(46) VALUE SPACE.                   
008400*------------------------------------------------------------*            
008500*  CATEGORY CONTROL-BREAK HEADING, DETAIL AND ACTION LINES   *            
008600*------------------------------------------------------------*            
008700 01  RPT-CATEGORY-HEADING-LINE.                                           
008800     05  FILLER                  PIC X(04) VALUE SPACE.                   
008900     05  RCH-CATEGORY            PIC X(12).                               
009000     05  FILLER                  PIC X(09) VALUE ' DETAIL '.              
009100     05  FILLER                  PIC X(107) VALUE SPACE.                  
009200*                                                                         
009300 01  RPT-DETAIL-LINE.                                                     
009400     05  RDL-MARKER              PIC X(02).                               
009500     05  FILLER                  PIC X(02) VALUE SPACE.                   
009600     05  RDL-CHECK-ID            PIC X(08).                               
009700     05  FILLER                  PIC X(02) VALUE SPACE.                   
009800     05  RDL-CHECK-NAME          PIC X(30).                               
009900     05  FILLER                  PIC X(02) VALUE SPACE.                   
010000     05  RDL-VALUE               PIC X(53).                               
010100     05  FILLER                  PIC X(01) VALUE SPACE.                   
010200     05  RDL-MESSAGE             PIC X(50).                               
010300*                                                                         
010400 01  RPT-ACTION-HEADING-LINE.                                             
010500     05  FILLER                  PIC X(20)                                
010600             VALUE 'ACTION REQUIRED'.                                     
010700     05  FILLER                  PIC X(112) VALUE SPACE.                  
010800*                                                                         
010900 01  RPT-ACTION-LINE-1.                                                   
011000     05  RAL1-CHECK-ID           PIC X(08).                               
011100     05  FILLER                  PIC X(02) VALUE SPACE.                   
011200     05  RAL1-CHECK-NAME         PIC X(30).                               
011300     05  FILLER                  PIC X(02) VALUE SPACE.                   
011400     05  RAL1-STATUS             PIC X(08).                               
011500     05  FILLER                  PIC X(82) VALUE SPACE.                   
011600*                                                                         
011700 01  RPT-ACTION-LINE-2.                                                   
011800     05  FILLER                  PIC X(04) VALUE SPACE.                   
011900     05  RAL2-MESSAGE            PIC X(50).                               
012000     05  FILLER                  PIC X(02) VALUE SPACE.                   
012100     05  RAL2-DESCRIPTION        PIC X(40).                               
012200     05  FILLER                  PIC X(36) VALUE SPACE.                   
012300*                                                                         
012400 01  RPT-NO-ACTION-LINE.                                                  
012500     05  FILLER                  PIC X(27)                                
012600             VALUE 'ALL CHECK ITEMS ARE NORMAL.'.                         
012700     05  FILLER                  PIC X(105) VALUE SPACE.                  
012800*------------------------------------------------------------*            
012900*  TRAILER (SIGN-OFF) LINES                                  *            
013000*------------------------------------------------------------*            
013100 01  RPT-TRAILER-LINE-1.                                                  
013200     05  FILLER                  PIC X(36)                                
013300             VALUE 'INSPECTOR:                          '.                
013400     05  FILLER                  PIC X(96) VALUE SPACE.                   
013500*                                                                         
013600 01  RPT-TRAILER-LINE-2.                                                  
013700     05  FILLER                  PIC X(36)                                
013800             VALUE 'REVIEWER:                           '.                
013900     05  FILLER                  PIC X(96) VALUE SPACE.                   
014000*------------------------------------------------------------*            
014100*  ALTERNATE ADDRESSING OF THE DETAIL LINE - THE FIRST 14    *            
014200*  BYTES (MARKER + SPACES + CHECK-ID) ARE ALSO ADDRESSED AS *             
014300*  A SINGLE UNIT WHEN THE LINE IS BLANKED BETWEEN BREAKS.    *            
014400*------------------------------------------------------------*            
014500 01  RPT-DETAIL-LINE-LEAD REDEFINES RPT-DETAIL-LINE.                      
014600     05  RDLL-MARKER-AND-ID      PIC X(12).                               
014700     05  FILLER                  PIC X(138).                              
