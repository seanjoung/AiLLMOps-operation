000100*****************************************************************         
000200* PROGRAM NAME:    INFCHK                                                 
000300* ORIGINAL AUTHOR: R. HALVORSEN                                           
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 06/12/87 R. HALVORSEN    CREATED FOR INFRASTRUCTURE INSPECTION  061287  
000900*                          BATCH - PHASE 1, OS CHECKS ONLY.       061287  
001000* 11/03/87 R. HALVORSEN    ADDED KUBERNETES CATEGORY CHECKS       110387  
001100*                          (ITEMS K8S-001 THRU K8S-010).  CR-0142.110387  
001200* 02/27/88 T. OKONKWO      ADDED SERVICES CATEGORY CHECKS         022788  
001300*                          (ITEMS SVC-001 THRU SVC-010).  CR-0188.022788  
001400* 08/09/88 T. OKONKWO      RULE E (EXPECTED-TOKEN) WAS COUNTING   080988  
001500*                          BLANK DETAIL LINES AS MATCHES. PR88-41.080988  
001600* 03/14/89 R. HALVORSEN    RULE R (REPLICA MATCH) ADDED - AVAIL/  031489  
001700*                          DESIRED COMPARE FOR SVC-001/002/003.   031489  
001800* 09/22/89 M. PELLETIER    SPLIT REPORT WRITING OUT TO ITS OWN    092289  
001900*                          CALLED MODULE, INFRPT.  CR-0240.       092289  
002000* 01/11/90 M. PELLETIER    ZERO-IS-NORMAL RULE (RULE Z) ADDED FOR 011190  
002100*                          OS-005, K8S-008, SVC-004/6/7/8/10.     011190  
002200* 07/03/90 T. OKONKWO      THRESHOLD BAND (RULE T) WARNING CUTOFF 070390  
002300*                          CORRECTED TO EXACT 80 PERCENT OF H, NO 070390  
002400*                          ROUNDING.  PR90-19.                    070390  
002500* 05/18/91 D. ARCHWELL     MAX-OF-NODES PERCENT EXTRACTION ADDED  051891  
002600*                          FOR K8S-002 AND K8S-003.  CR-0311.     051891  
002700* 02/04/92 D. ARCHWELL     "METRICS DATA PARSE FAILURE" MESSAGE   020492  
002800*                          ADDED WHEN NO PERCENT LINE PARSES.     020492  
002900* 10/29/93 R. HALVORSEN    RUN PARAMETERS NOW READ FROM RUN-PARAMS102993  
003000*                          FILE INSTEAD OF BEING HARD CODED.      102993  
003100* 04/02/94 M. PELLETIER    COMMAND-FAILED MEASUREMENTS NOW FORCE  040294  
003200*                          UNKNOWN REGARDLESS OF RULE TYPE.       040294  
003300* 12/15/95 T. OKONKWO      RULE R ISSUE-NAME LIST CAPPED AT THREE 121595  
003400*                          NAMES PER SPONSOR REQUEST.  PR95-77.   121595  
003500* 06/30/97 D. ARCHWELL     RETURN-CODE POLICY DOCUMENTED AND      063097  
003600*                          VERIFIED AGAINST OPERATIONS RUN BOOK.  063097  
003700* 11/02/98 R. HALVORSEN    Y2K REMEDIATION - PRM-YEAR EXPANDED TO 110298  
003800*                          FOUR DIGITS THROUGHOUT.  Y2K-0098.     110298  
003900* 01/14/99 R. HALVORSEN    Y2K REMEDIATION SIGNED OFF BY QA.      011499  
004000* 08/19/02 M. PELLETIER    ADDED INFORMATIONAL RULE (RULE I) FOR  081902  
004100*                          OS-004, OS-010, K8S-9/10, SVC-005/009. 081902  
004200* 03/05/04 D. ARCHWELL     CATEGORY CONTROL BREAK MOVED ENTIRELY  030504  
004300*                          INTO INFRPT - INFCHK NO LONGER PRINTS. 030504  
004350* 03/09/04 D. ARCHWELL     MEASUREMENTS FD RECORD LENGTH WAS OUT  030904  
004360*                          OF STEP WITH THE MEA-MEASUREMENT       030904  
004370*                          LAYOUT - CORRECTED 471 TO 476 BYTES.   030904  
004380*                          PR04-119.                              030904  
004390* 03/12/04 D. ARCHWELL     ADDED A DIAGNOSTIC CATALOG-RECORD      031204  
004395*                          COUNTER, DISPLAYED AT CLOSE.  PR04-122.031204  
004400*****************************************************************         
004500 IDENTIFICATION DIVISION.                                                 
004600 PROGRAM-ID.  INFCHK.                                                     
004700 AUTHOR. R. HALVORSEN.                                                    
004800 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
004900 DATE-WRITTEN. 06/12/87.                                                  
005000 DATE-COMPILED.                                                           
005100 SECURITY. NON-CONFIDENTIAL.                                              
005200*===============================================================*         
005300 ENVIRONMENT DIVISION.                                                    
005400*---------------------------------------------------------------*         
005500 CONFIGURATION SECTION.                                                   
005600*---------------------------------------------------------------*         
005700 SOURCE-COMPUTER. IBM-3081.                                               
005800*---------------------------------------------------------------*         
005900 OBJECT-COMPUTER. IBM-3081.                                               
006000*---------------------------------------------------------------*         
006100 SPECIAL-NAMES.                                                           
006200     CLASS CHECK-RULE-CODE IS 'T' 'Z' 'E' 'R' 'I'                         
006300     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED.                              
006400*---------------------------------------------------------------*         
006500 INPUT-OUTPUT SECTION.                                                    
006600*---------------------------------------------------------------*         
006700 FILE-CONTROL.                                                            
006800     SELECT CHECK-CATALOG ASSIGN TO DDCATLG                               
006900       ORGANIZATION IS SEQUENTIAL                                         
007000       FILE STATUS IS CHECK-CATALOG-STATUS.                               
007100*                                                                         
007200     SELECT MEASUREMENTS ASSIGN TO DDMEASR                                
007300       ORGANIZATION IS SEQUENTIAL                                         
007400       FILE STATUS IS MEASUREMENTS-STATUS.                                
007500*                                                                         
007600     SELECT RUN-PARAMS ASSIGN TO DDPARMS                                  
007700       ORGANIZATION IS SEQUENTIAL                                         
007800       FILE STATUS IS RUN-PARAMS-STATUS.                                  
007900*===============================================================*         
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200*---------------------------------------------------------------*         
008300 FD  CHECK-CATALOG                                                        
008400     LABEL RECORDS ARE STANDARD                                           
008500     RECORD CONTAINS 112 CHARACTERS                                       
008600     RECORDING MODE IS F                                                  
008700     BLOCK CONTAINS 0 RECORDS.                                            
008800     COPY INFCAT.                                                         
008900*---------------------------------------------------------------*         
009000 FD  MEASUREMENTS                                                         
009100     LABEL RECORDS ARE STANDARD                                           
009200     RECORD CONTAINS 476 CHARACTERS                                       
009300     RECORDING MODE IS F                                                  
009400     BLOCK CONTAINS 0 RECORDS.                                            
009500     COPY INFMEA.                                                         
009600*---------------------------------------------------------------*         
009700 FD  RUN-PARAMS                                                           
009800     LABEL RECORDS ARE STANDARD                                           
009900     RECORD CONTAINS 80 CHARACTERS                                        
010000     RECORDING MODE IS F                                                  
010100     BLOCK CONTAINS 0 RECORDS.                                            
010200     COPY INFPRM.                                                         
010300*---------------------------------------------------------------*         
010400 WORKING-STORAGE SECTION.                                                 
010410*----------- DIAGNOSTIC RECORD COUNTER - NOT PART OF ANY -------          
010420*            TOTAL PASSED TO INFRPT, JUST A RUN-LOG FIGURE      *         
010430*            FOR THE OPERATOR AT 9000-CLOSE-FILES.  PR04-122.   *         
010440 77  WS-CATALOG-RECS-READ        PIC S9(05) COMP VALUE ZERO.              
010500*---------------------------------------------------------------*         
010600     COPY INFTBL.                                                         
010700*----------- FILE STATUS AND SWITCHES ---------------------------         
010800 01  WS-SWITCHES-MISC-FIELDS.                                             
010900     05  CHECK-CATALOG-STATUS        PIC X(02).                           
011000         88  CHECK-CATALOG-OK                  VALUE '00'.                
011100         88  CHECK-CATALOG-EOF                 VALUE '10'.                
011200     05  MEASUREMENTS-STATUS         PIC X(02).                           
011300         88  MEASUREMENTS-OK                   VALUE '00'.                
011400         88  MEASUREMENTS-EOF                  VALUE '10'.                
011500     05  RUN-PARAMS-STATUS           PIC X(02).                           
011600         88  RUN-PARAMS-OK                      VALUE '00'.               
011700     05  WS-CATALOG-EOF-SW           PIC X(01) VALUE 'N'.                 
011800         88  WS-CATALOG-EOF                     VALUE 'Y'.                
011900     05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.                 
012000         88  WS-FILE-OPEN-ERROR                 VALUE 'Y'.                
012100     05  WS-PARSE-FAILED-SW          PIC X(01) VALUE 'N'.                 
012200         88  WS-PARSE-FAILED                    VALUE 'Y'.                
012250     05  FILLER                      PIC X(04).                           
012300*----------- WORKING RESULT FIELDS - ONE CURRENT ITEM -----------         
012400 01  WS-CURRENT-RESULT.                                                   
012500     05  WS-RESULT-STATUS            PIC X(08).                           
012600     05  WS-RESULT-VALUE             PIC X(60).                           
012700     05  WS-RESULT-THRESHOLD         PIC X(14).                           
012800     05  WS-RESULT-MESSAGE           PIC X(50).                           
012850     05  FILLER                      PIC X(08).                           
012900*----------- NUMERIC EXTRACTION WORK AREA ------------------------        
013000 01  WS-VALUE-TRIMMED                PIC X(60).                           
013100 01  WS-VALUE-NO-PERCENT             PIC X(60).                           
013200*                                                                         
013300 01  WS-VALUE-NUM-EDIT.                                                   
013400     05  WS-VALUE-INT                PIC 9(05).                           
013500     05  WS-VALUE-DEC                PIC 9(02).                           
013600 01  WS-VALUE-NUM REDEFINES WS-VALUE-NUM-EDIT                             
013700                                      PIC 9(05)V9(02).                    
013800*                                                                         
013900 01  WS-VALUE-INT-TEXT               PIC X(10).                           
014000 01  WS-VALUE-DEC-TEXT                PIC X(10).                          
014100*                                                                         
014200 01  WS-THRESHOLD-DISPLAY             PIC ZZZ9.99.                        
014300 01  WS-THRESHOLD-80-PCT              PIC 9(04)V9(04) VALUE ZERO.         
014400 01  WS-SEVENTY-PCT-OF-TOTAL          PIC 9(04)V9(02) VALUE ZERO.         
014500*----------- RULE E / RULE R WORK AREAS --------------------------        
014600 01  WS-LINE-COUNT                   PIC S9(03) COMP VALUE ZERO.          
014700 01  WS-OK-COUNT                     PIC S9(03) COMP VALUE ZERO.          
014800 01  WS-ISSUE-COUNT                  PIC S9(03) COMP VALUE ZERO.          
014900 01  WS-LINE-IDX                     PIC S9(03) COMP VALUE ZERO.          
015000*----------- DISPLAY-EDITED ECHOES OF THE COUNTERS ABOVE, FOR   *         
015100*            USE AS STRING SENDING FIELDS - STRING CANNOT TAKE  *         
015200*            A COMP ITEM AS SOURCE AND PRODUCE READABLE DIGITS. *         
015300 01  WS-LINE-COUNT-DISPLAY            PIC ZZ9.                            
015400 01  WS-OK-COUNT-DISPLAY              PIC ZZ9.                            
015500 01  WS-ISSUE-COUNT-DISPLAY           PIC ZZ9.                            
015600 01  WS-MAX-PERCENT                  PIC 9(05)V9(02) VALUE ZERO.          
015700 01  WS-ISSUE-NAMES.                                                      
015800     05  WS-ISSUE-NAME-1              PIC X(25) VALUE SPACE.              
015900     05  WS-ISSUE-NAME-2              PIC X(25) VALUE SPACE.              
016000     05  WS-ISSUE-NAME-3              PIC X(25) VALUE SPACE.              
016050     05  FILLER                       PIC X(05).                          
016100*----------- SINGLE-DETAIL-LINE PARSE AREA - THREE VIEWS --------         
016200*    A PHYSICAL DETAIL LINE ARRIVES AS "NAME:TOKEN",            *         
016300*    "NAME:AVAIL/DESIRED" OR "NAME:NN.NN%" DEPENDING ON THE     *         
016400*    CATALOG ITEM'S RULE TYPE.  WS-MEA-LINE-WORK IS MOVED TO    *         
016500*    FROM MEA-LINE(WS-LINE-IDX) BEFORE ANY VIEW BELOW IS READ.  *         
016600 01  WS-MEA-LINE-WORK                 PIC X(40).                          
016700*                                                                         
016800 01  WS-MEA-LINE-AS-TOKEN REDEFINES WS-MEA-LINE-WORK.                     
016900     05  MLT-NAME                     PIC X(29).                          
017000     05  MLT-COLON                    PIC X(01).                          
017100     05  MLT-TOKEN                    PIC X(10).                          
017200*                                                                         
017300 01  WS-MEA-LINE-AS-REPLICA REDEFINES WS-MEA-LINE-WORK.                   
017400     05  MLR-NAME                     PIC X(25).                          
017500     05  MLR-COLON                    PIC X(01).                          
017600     05  MLR-AVAIL                    PIC X(07).                          
017700     05  MLR-SLASH                    PIC X(01).                          
017800     05  MLR-DESIRED                  PIC X(06).                          
017900*                                                                         
018000 01  WS-MEA-LINE-AS-PERCENT REDEFINES WS-MEA-LINE-WORK.                   
018100     05  MLP-NAME                     PIC X(29).                          
018200     05  MLP-COLON                    PIC X(01).                          
018300     05  MLP-PERCENT                  PIC X(07).                          
018400     05  MLP-PERCENT-SIGN             PIC X(01).                          
018500     05  FILLER                       PIC X(02).                          
018600*===============================================================*         
018700 PROCEDURE DIVISION.                                                      
018800*---------------------------------------------------------------*         
018900 0000-MAIN-PROCESSING.                                                    
019000*---------------------------------------------------------------*         
019100     PERFORM 1000-OPEN-FILES.                                             
019200     IF WS-FILE-OPEN-ERROR                                                
019300         GO TO 9000-CLOSE-FILES.                                          
019400     PERFORM 8100-READ-CHECK-CATALOG THRU 8100-EXIT.                      
019500     PERFORM 2000-PROCESS-CHECK-ITEM THRU 2000-EXIT                       
019600         UNTIL WS-CATALOG-EOF.                                            
019700     PERFORM 7000-CALL-REPORT-WRITER.                                     
019800     PERFORM 8000-SET-RETURN-CODE.                                        
019900     PERFORM 9000-CLOSE-FILES.                                            
020000     GOBACK.                                                              
020100*---------------------------------------------------------------*         
020200 1000-OPEN-FILES.                                                         
020300*---------------------------------------------------------------*         
020400     OPEN INPUT CHECK-CATALOG, MEASUREMENTS, RUN-PARAMS.                  
020500     IF NOT CHECK-CATALOG-OK                                              
020600         MOVE 'Y'                TO WS-FILE-OPEN-ERROR-SW                 
020700         IF NOT WS-RERUN-REQUESTED                                        
020800             DISPLAY 'CHECK-CATALOG OPEN STATUS: ',                       
020900                 CHECK-CATALOG-STATUS                                     
021000         END-IF                                                           
021100     END-IF.                                                              
021200     IF NOT MEASUREMENTS-OK                                               
021300         MOVE 'Y'                TO WS-FILE-OPEN-ERROR-SW                 
021400         IF NOT WS-RERUN-REQUESTED                                        
021500             DISPLAY 'MEASUREMENTS OPEN STATUS: ',                        
021600                 MEASUREMENTS-STATUS                                      
021700         END-IF                                                           
021800     END-IF.                                                              
021900     IF NOT RUN-PARAMS-OK                                                 
022000         MOVE 'Y'                TO WS-FILE-OPEN-ERROR-SW                 
022100         IF NOT WS-RERUN-REQUESTED                                        
022200             DISPLAY 'RUN-PARAMS OPEN STATUS: ',                          
022300                 RUN-PARAMS-STATUS                                        
022400         END-IF                                                           
022500     END-IF.                                                              
022600     IF NOT WS-FILE-OPEN-ERROR                                            
022700         PERFORM 1100-READ-RUN-PARAMS.                                    
022800*---------------------------------------------------------------*         
022900 1100-READ-RUN-PARAMS.                                                    
023000*---------------------------------------------------------------*         
023100     READ RUN-PARAMS                                                      
023200         AT END                                                           
023300             MOVE 'Y'            TO WS-FILE-OPEN-ERROR-SW                 
023400             DISPLAY 'RUN-PARAMS FILE IS EMPTY'.                          
023500*---------------------------------------------------------------*         
023600 2000-PROCESS-CHECK-ITEM.                                                 
023700*---------------------------------------------------------------*         
023800     MOVE SPACES                 TO WS-RESULT-STATUS.                     
023900     MOVE SPACES                 TO WS-RESULT-VALUE.                      
024000     MOVE '-'                    TO WS-RESULT-THRESHOLD.                  
024100     MOVE SPACES                 TO WS-RESULT-MESSAGE.                    
024200     MOVE 'N'                    TO WS-PARSE-FAILED-SW.                   
024300*                                                                         
024400     IF MEA-MEASURE-FAILED OR MEA-COUNT = ZERO AND                        
024500             MEA-VALUE = SPACES                                           
024600         PERFORM 2050-EVAL-NO-MEASUREMENT THRU 2050-EXIT                  
024700     ELSE                                                                 
024800         IF CAT-RULE-TYPE IS NOT CHECK-RULE-CODE                          
024900             MOVE 'UNKNOWN'      TO WS-RESULT-STATUS                      
025000             MOVE 'UNRECOGNIZED RULE TYPE'                                
025100                                 TO WS-RESULT-MESSAGE                     
025200         ELSE                                                             
025300             EVALUATE TRUE                                                
025400                 WHEN CAT-RULE-THRESHOLD                                  
025500                     PERFORM 2100-EVAL-RULE-T THRU 2100-EXIT              
025600                 WHEN CAT-RULE-ZERO-OK                                    
025700                     PERFORM 2200-EVAL-RULE-Z THRU 2200-EXIT              
025800                 WHEN CAT-RULE-EXPECT-TOKEN                               
025900                     PERFORM 2300-EVAL-RULE-E THRU 2300-EXIT              
026000                 WHEN CAT-RULE-REPLICA-MATCH                              
026100                     PERFORM 2400-EVAL-RULE-R THRU 2400-EXIT              
026200                 WHEN CAT-RULE-INFORMATIONAL                              
026300                     PERFORM 2500-EVAL-RULE-I THRU 2500-EXIT              
026400             END-EVALUATE                                                 
026500         END-IF.                                                          
026600     PERFORM 2600-STORE-RESULT.                                           
026700     PERFORM 2610-ACCUM-SUMMARY.                                          
026800     PERFORM 8100-READ-CHECK-CATALOG THRU 8100-EXIT.                      
026900 2000-EXIT.                                                               
027000     EXIT.                                                                
027100*---------------------------------------------------------------*         
027200 2050-EVAL-NO-MEASUREMENT.                                                
027300*---------------------------------------------------------------*         
027400     MOVE 'UNKNOWN'               TO WS-RESULT-STATUS.                    
027500     MOVE MEA-VALUE               TO WS-RESULT-VALUE.                     
027600     IF MEA-MEASURE-FAILED                                                
027700         MOVE 'COMMAND FAILED'    TO WS-RESULT-MESSAGE                    
027800     ELSE                                                                 
027900         MOVE 'NO RESULT'         TO WS-RESULT-MESSAGE.                   
028000 2050-EXIT.                                                               
028100     EXIT.                                                                
028200*---------------------------------------------------------------*         
028300* 07/03/90 T.O. - 80 PCT CUTOFF IS EXACT, NO ROUNDING.  PR90-19.  070390  
028400 2100-EVAL-RULE-T.                                                        
028500*---------------------------------------------------------------*         
028600     MOVE MEA-VALUE               TO WS-RESULT-VALUE.                     
028700     MOVE CAT-THRESHOLD           TO WS-THRESHOLD-DISPLAY.                
028800     STRING WS-THRESHOLD-DISPLAY DELIMITED BY SIZE                        
028900            ' ' DELIMITED BY SIZE                                         
029000            CAT-UNIT DELIMITED BY SIZE                                    
029100         INTO WS-RESULT-THRESHOLD.                                        
029200     IF CAT-CHECK-ID = 'K8S-002' OR CAT-CHECK-ID = 'K8S-003'              
029300         PERFORM 2150-FIND-MAX-PERCENT THRU 2150-EXIT                     
029400     ELSE                                                                 
029500         PERFORM 2110-EXTRACT-NUMERIC-VALUE THRU 2110-EXIT.               
029600     IF WS-PARSE-FAILED                                                   
029700         MOVE 'UNKNOWN'           TO WS-RESULT-STATUS                     
029800         MOVE 'METRICS DATA PARSE FAILURE'                                
029900                                  TO WS-RESULT-MESSAGE                    
030000     ELSE                                                                 
030100         MULTIPLY CAT-THRESHOLD BY 0.8 GIVING WS-THRESHOLD-80-PCT         
030200         EVALUATE TRUE                                                    
030300             WHEN WS-VALUE-NUM < WS-THRESHOLD-80-PCT                      
030400                 MOVE 'OK'             TO WS-RESULT-STATUS                
030500                 MOVE 'WITHIN NORMAL RANGE'                               
030600                                       TO WS-RESULT-MESSAGE               
030700             WHEN WS-VALUE-NUM < CAT-THRESHOLD                            
030800                 MOVE 'WARNING'        TO WS-RESULT-STATUS                
030900                 STRING 'NEAR THRESHOLD (' DELIMITED BY SIZE              
031000                        WS-THRESHOLD-DISPLAY DELIMITED BY SIZE            
031100                        ' ' DELIMITED BY SIZE                             
031200                        CAT-UNIT DELIMITED BY SIZE                        
031300                        ')' DELIMITED BY SIZE                             
031400                     INTO WS-RESULT-MESSAGE                               
031500             WHEN OTHER                                                   
031600                 MOVE 'CRITICAL'       TO WS-RESULT-STATUS                
031700                 STRING 'THRESHOLD (' DELIMITED BY SIZE                   
031800                        WS-THRESHOLD-DISPLAY DELIMITED BY SIZE            
031900                        ' ' DELIMITED BY SIZE                             
032000                        CAT-UNIT DELIMITED BY SIZE                        
032100                        ') EXCEEDED' DELIMITED BY SIZE                    
032200                     INTO WS-RESULT-MESSAGE                               
032300         END-EVALUATE.                                                    
032400 2100-EXIT.                                                               
032500     EXIT.                                                                
032600*---------------------------------------------------------------*         
032700 2110-EXTRACT-NUMERIC-VALUE.                                              
032800*---------------------------------------------------------------*         
032900     MOVE 'N'                     TO WS-PARSE-FAILED-SW.                  
033000     MOVE SPACES                  TO WS-VALUE-TRIMMED.                    
033100     MOVE SPACES                  TO WS-VALUE-NO-PERCENT.                 
033200     MOVE SPACES                  TO WS-VALUE-INT-TEXT.                   
033300     MOVE SPACES                  TO WS-VALUE-DEC-TEXT.                   
033400     MOVE ZERO                    TO WS-VALUE-NUM.                        
033500     UNSTRING MEA-VALUE DELIMITED BY SPACE                                
033600         INTO WS-VALUE-TRIMMED.                                           
033700     UNSTRING WS-VALUE-TRIMMED DELIMITED BY '%'                           
033800         INTO WS-VALUE-NO-PERCENT.                                        
033900     UNSTRING WS-VALUE-NO-PERCENT DELIMITED BY '.'                        
034000         INTO WS-VALUE-INT-TEXT WS-VALUE-DEC-TEXT.                        
034100     IF WS-VALUE-INT-TEXT = SPACES OR                                     
034200             WS-VALUE-INT-TEXT IS NOT NUMERIC                             
034300         MOVE 'Y'                 TO WS-PARSE-FAILED-SW                   
034400     ELSE                                                                 
034500         MOVE WS-VALUE-INT-TEXT   TO WS-VALUE-INT                         
034600         IF WS-VALUE-DEC-TEXT = SPACES                                    
034700             MOVE ZERO            TO WS-VALUE-DEC                         
034800         ELSE                                                             
034900             IF WS-VALUE-DEC-TEXT(2:1) = SPACE                            
035000                 MOVE '0'         TO WS-VALUE-DEC-TEXT(2:1)               
035100             END-IF                                                       
035200             MOVE WS-VALUE-DEC-TEXT(1:2) TO WS-VALUE-DEC.                 
035300 2110-EXIT.                                                               
035400     EXIT.                                                                
035500*---------------------------------------------------------------*         
035600* 05/18/91 D.A. - ADDED FOR K8S-002/003 MAX-OF-NODES.  CR-0311.   051891  
035700 2150-FIND-MAX-PERCENT.                                                   
035800*---------------------------------------------------------------*         
035900     MOVE 'Y'                     TO WS-PARSE-FAILED-SW.                  
036000     MOVE ZERO                    TO WS-MAX-PERCENT.                      
036100     PERFORM 2151-SCAN-ONE-PERCENT-LINE                                   
036200         VARYING WS-LINE-IDX FROM 1 BY 1                                  
036300         UNTIL WS-LINE-IDX > MEA-COUNT.                                   
036400 2150-EXIT.                                                               
036500     EXIT.                                                                
036600*---------------------------------------------------------------*         
036700 2151-SCAN-ONE-PERCENT-LINE.                                              
036800*---------------------------------------------------------------*         
036900     MOVE MEA-LINE(WS-LINE-IDX)    TO WS-MEA-LINE-WORK.                   
037000     MOVE SPACES                   TO WS-VALUE-INT-TEXT.                  
037100     MOVE SPACES                   TO WS-VALUE-DEC-TEXT.                  
037200     UNSTRING MLP-PERCENT DELIMITED BY '.'                                
037300         INTO WS-VALUE-INT-TEXT WS-VALUE-DEC-TEXT.                        
037400     IF WS-VALUE-INT-TEXT NOT = SPACES AND                                
037500             WS-VALUE-INT-TEXT IS NUMERIC                                 
037600         MOVE 'N'                  TO WS-PARSE-FAILED-SW                  
037700         MOVE WS-VALUE-INT-TEXT    TO WS-VALUE-INT                        
037800         IF WS-VALUE-DEC-TEXT = SPACES                                    
037900             MOVE ZERO             TO WS-VALUE-DEC                        
038000         ELSE                                                             
038100             MOVE WS-VALUE-DEC-TEXT(1:2) TO WS-VALUE-DEC                  
038200         END-IF                                                           
038300         IF WS-VALUE-NUM > WS-MAX-PERCENT                                 
038400             MOVE WS-VALUE-NUM     TO WS-MAX-PERCENT.                     
038500     MOVE WS-MAX-PERCENT           TO WS-VALUE-NUM.                       
038600*---------------------------------------------------------------*         
038700 2200-EVAL-RULE-Z.                                                        
038800*---------------------------------------------------------------*         
038900     MOVE MEA-VALUE                TO WS-RESULT-VALUE.                    
039000     PERFORM 2110-EXTRACT-NUMERIC-VALUE THRU 2110-EXIT.                   
039100     IF WS-PARSE-FAILED                                                   
039200         MOVE 'UNKNOWN'            TO WS-RESULT-STATUS                    
039300         MOVE 'NO NUMERIC VALUE EXTRACTED'                                
039400                                   TO WS-RESULT-MESSAGE                   
039500     ELSE                                                                 
039600         EVALUATE TRUE                                                    
039700             WHEN WS-VALUE-NUM = ZERO                                     
039800                 MOVE 'OK'             TO WS-RESULT-STATUS                
039900                 MOVE 'NORMAL'         TO WS-RESULT-MESSAGE               
040000             WHEN WS-VALUE-NUM <= 3                                       
040100                 MOVE 'WARNING'        TO WS-RESULT-STATUS                
040200                 MOVE 'NEAR THRESHOLD' TO WS-RESULT-MESSAGE               
040300             WHEN OTHER                                                   
040400                 MOVE 'CRITICAL'       TO WS-RESULT-STATUS                
040500                 MOVE 'EXCEEDED'       TO WS-RESULT-MESSAGE               
040600         END-EVALUATE.                                                    
040700 2200-EXIT.                                                               
040800     EXIT.                                                                
040900*---------------------------------------------------------------*         
041000 2300-EVAL-RULE-E.                                                        
041100*---------------------------------------------------------------*         
041200     MOVE MEA-COUNT                TO WS-LINE-COUNT.                      
041300     MOVE ZERO                     TO WS-OK-COUNT.                        
041400     STRING MEA-COUNT DELIMITED BY SIZE ' LINES'                          
041500             DELIMITED BY SIZE                                            
041600         INTO WS-RESULT-VALUE.                                            
041700     IF WS-LINE-COUNT = ZERO                                              
041800         MOVE 'UNKNOWN'             TO WS-RESULT-STATUS                   
041900         MOVE 'NOTHING TO CHECK'    TO WS-RESULT-MESSAGE                  
042000     ELSE                                                                 
042100         PERFORM 2310-SCAN-ONE-TOKEN-LINE                                 
042200             VARYING WS-LINE-IDX FROM 1 BY 1                              
042300             UNTIL WS-LINE-IDX > WS-LINE-COUNT                            
042400         MULTIPLY WS-LINE-COUNT BY 0.70                                   
042500             GIVING WS-SEVENTY-PCT-OF-TOTAL                               
042600         MOVE WS-OK-COUNT             TO WS-OK-COUNT-DISPLAY              
042700         MOVE WS-LINE-COUNT           TO WS-LINE-COUNT-DISPLAY            
042800         EVALUATE TRUE                                                    
042900             WHEN WS-OK-COUNT = WS-LINE-COUNT                             
043000                 MOVE 'OK'              TO WS-RESULT-STATUS               
043100                 STRING 'ALL ITEMS NORMAL (' DELIMITED BY SIZE            
043200                        WS-OK-COUNT-DISPLAY DELIMITED BY SIZE             
043300                        '/' DELIMITED BY SIZE                             
043400                        WS-LINE-COUNT-DISPLAY DELIMITED BY SIZE           
043500                        ')' DELIMITED BY SIZE                             
043600                     INTO WS-RESULT-MESSAGE                               
043700             WHEN WS-OK-COUNT > WS-SEVENTY-PCT-OF-TOTAL                   
043800                 MOVE 'WARNING'         TO WS-RESULT-STATUS               
043900                 STRING 'SOME ITEMS ABNORMAL (' DELIMITED BY SIZE         
044000                        WS-OK-COUNT-DISPLAY DELIMITED BY SIZE             
044100                        '/' DELIMITED BY SIZE                             
044200                        WS-LINE-COUNT-DISPLAY DELIMITED BY SIZE           
044300                        ')' DELIMITED BY SIZE                             
044400                     INTO WS-RESULT-MESSAGE                               
044500             WHEN OTHER                                                   
044600                 MOVE 'CRITICAL'        TO WS-RESULT-STATUS               
044700                 STRING 'MANY ITEMS ABNORMAL (' DELIMITED BY SIZE         
044800                        WS-OK-COUNT-DISPLAY DELIMITED BY SIZE             
044900                        '/' DELIMITED BY SIZE                             
045000                        WS-LINE-COUNT-DISPLAY DELIMITED BY SIZE           
045100                        ')' DELIMITED BY SIZE                             
045200                     INTO WS-RESULT-MESSAGE                               
045300         END-EVALUATE.                                                    
045400 2300-EXIT.                                                               
045500     EXIT.                                                                
045600*---------------------------------------------------------------*         
045700 2310-SCAN-ONE-TOKEN-LINE.                                                
045800*---------------------------------------------------------------*         
045900     MOVE MEA-LINE(WS-LINE-IDX)     TO WS-MEA-LINE-WORK.                  
046000     IF MLT-TOKEN = CAT-EXPECTED                                          
046100         ADD 1                      TO WS-OK-COUNT.                       
046200*---------------------------------------------------------------*         
046300* 12/15/95 T.O. - ISSUE NAME LIST CAPPED AT THREE.  PR95-77.      121595  
046400 2400-EVAL-RULE-R.                                                        
046500*---------------------------------------------------------------*         
046600     MOVE MEA-COUNT                 TO WS-LINE-COUNT.                     
046700     MOVE ZERO                      TO WS-ISSUE-COUNT.                    
046800     MOVE SPACES                    TO WS-ISSUE-NAMES.                    
046900     STRING MEA-COUNT DELIMITED BY SIZE ' RESOURCES'                      
047000             DELIMITED BY SIZE                                            
047100         INTO WS-RESULT-VALUE.                                            
047200     IF WS-LINE-COUNT = ZERO                                              
047300         MOVE 'UNKNOWN'              TO WS-RESULT-STATUS                  
047400         MOVE 'NOTHING TO CHECK'     TO WS-RESULT-MESSAGE                 
047500     ELSE                                                                 
047600         PERFORM 2410-SCAN-ONE-REPLICA-LINE                               
047700             VARYING WS-LINE-IDX FROM 1 BY 1                              
047800             UNTIL WS-LINE-IDX > WS-LINE-COUNT                            
047900         MOVE WS-LINE-COUNT            TO WS-LINE-COUNT-DISPLAY           
048000         MOVE WS-ISSUE-COUNT           TO WS-ISSUE-COUNT-DISPLAY          
048100         EVALUATE TRUE                                                    
048200             WHEN WS-ISSUE-COUNT = ZERO                                   
048300                 MOVE 'OK'               TO WS-RESULT-STATUS              
048400                 STRING 'ALL RESOURCES NORMAL ('                          
048500                             DELIMITED BY SIZE                            
048600                        WS-LINE-COUNT-DISPLAY DELIMITED BY SIZE           
048700                        ')' DELIMITED BY SIZE                             
048800                     INTO WS-RESULT-MESSAGE                               
048900             WHEN WS-ISSUE-COUNT <= 2                                     
049000                 MOVE 'WARNING'          TO WS-RESULT-STATUS              
049100                 STRING 'SOME RESOURCES ABNORMAL: '                       
049200                             DELIMITED BY SIZE                            
049300                        WS-ISSUE-NAME-1 DELIMITED BY SIZE                 
049400                        ' ' DELIMITED BY SIZE                             
049500                        WS-ISSUE-NAME-2 DELIMITED BY SIZE                 
049600                        ' ' DELIMITED BY SIZE                             
049700                        WS-ISSUE-NAME-3 DELIMITED BY SIZE                 
049800                     INTO WS-RESULT-MESSAGE                               
049900             WHEN OTHER                                                   
050000                 MOVE 'CRITICAL'         TO WS-RESULT-STATUS              
050100                 STRING 'MANY RESOURCES ABNORMAL ('                       
050200                             DELIMITED BY SIZE                            
050300                        WS-ISSUE-COUNT-DISPLAY DELIMITED BY SIZE          
050400                        ')' DELIMITED BY SIZE                             
050500                     INTO WS-RESULT-MESSAGE                               
050600         END-EVALUATE.                                                    
050700 2400-EXIT.                                                               
050800     EXIT.                                                                
050900*---------------------------------------------------------------*         
051000 2410-SCAN-ONE-REPLICA-LINE.                                              
051100*---------------------------------------------------------------*         
051200     MOVE MEA-LINE(WS-LINE-IDX)     TO WS-MEA-LINE-WORK.                  
051300     IF MLR-AVAIL NOT = MLR-DESIRED                                       
051400         ADD 1                      TO WS-ISSUE-COUNT                     
051500         EVALUATE WS-ISSUE-COUNT                                          
051600             WHEN 1 MOVE MLR-NAME   TO WS-ISSUE-NAME-1                    
051700             WHEN 2 MOVE MLR-NAME   TO WS-ISSUE-NAME-2                    
051800             WHEN 3 MOVE MLR-NAME   TO WS-ISSUE-NAME-3                    
051900         END-EVALUATE.                                                    
052000*---------------------------------------------------------------*         
052100* 08/19/02 M.P. - INFORMATIONAL RULE ADDED.  SEE CHANGE LOG.      081902  
052200 2500-EVAL-RULE-I.                                                        
052300*---------------------------------------------------------------*         
052400     IF MEA-VALUE NOT = SPACES                                            
052500         MOVE MEA-VALUE              TO WS-RESULT-VALUE                   
052600     ELSE                                                                 
052700         STRING MEA-COUNT DELIMITED BY SIZE ' ITEMS'                      
052800                 DELIMITED BY SIZE                                        
052900             INTO WS-RESULT-VALUE.                                        
053000     MOVE 'OK'                       TO WS-RESULT-STATUS.                 
053100     MOVE 'CONFIRMED NORMAL'         TO WS-RESULT-MESSAGE.                
053200 2500-EXIT.                                                               
053300     EXIT.                                                                
053400*---------------------------------------------------------------*         
053500 2600-STORE-RESULT.                                                       
053600*---------------------------------------------------------------*         
053700     ADD 1                           TO TBL-RESULT-COUNT.                 
053800     SET TBL-RESULT-IDX              TO TBL-RESULT-COUNT.                 
053900     MOVE CAT-CHECK-ID         TO TBL-CHECK-ID(TBL-RESULT-IDX).           
054000     MOVE CAT-CHECK-NAME       TO TBL-CHECK-NAME(TBL-RESULT-IDX).         
054100     MOVE CAT-CATEGORY         TO TBL-CATEGORY(TBL-RESULT-IDX).           
054200     MOVE CAT-DESCRIPTION      TO TBL-DESCRIPTION(TBL-RESULT-IDX).        
054300     MOVE WS-RESULT-STATUS     TO TBL-STATUS(TBL-RESULT-IDX).             
054400     MOVE WS-RESULT-VALUE      TO TBL-VALUE(TBL-RESULT-IDX).              
054500     MOVE WS-RESULT-THRESHOLD  TO TBL-THRESHOLD(TBL-RESULT-IDX).          
054600     MOVE WS-RESULT-MESSAGE    TO TBL-MESSAGE(TBL-RESULT-IDX).            
054700     MOVE PRM-RUN-TIMESTAMP    TO TBL-TIMESTAMP(TBL-RESULT-IDX).          
054800*---------------------------------------------------------------*         
054900 2610-ACCUM-SUMMARY.                                                      
055000*---------------------------------------------------------------*         
055100     ADD 1                           TO SUM-TOTAL.                        
055200     EVALUATE WS-RESULT-STATUS                                            
055300         WHEN 'OK'       ADD 1        TO SUM-OK-COUNT                     
055400         WHEN 'WARNING'  ADD 1        TO SUM-WARN-COUNT                   
055500         WHEN 'CRITICAL' ADD 1        TO SUM-CRIT-COUNT                   
055600         WHEN OTHER      ADD 1        TO SUM-UNKN-COUNT                   
055700     END-EVALUATE.                                                        
055800     EVALUATE CAT-CATEGORY                                                
055900         WHEN 'OS'          SET SUM-CAT-IDX TO 1                          
056000         WHEN 'KUBERNETES'  SET SUM-CAT-IDX TO 2                          
056100         WHEN 'SERVICES'    SET SUM-CAT-IDX TO 3                          
056200         WHEN OTHER         SET SUM-CAT-IDX TO 0                          
056300     END-EVALUATE.                                                        
056400     IF SUM-CAT-IDX > 0                                                   
056500         EVALUATE WS-RESULT-STATUS                                        
056600             WHEN 'OK'                                                    
056700                 ADD 1 TO SUM-CAT-OK-COUNT(SUM-CAT-IDX)                   
056800             WHEN 'WARNING'                                               
056900                 ADD 1 TO SUM-CAT-WARN-COUNT(SUM-CAT-IDX)                 
057000             WHEN 'CRITICAL'                                              
057100                 ADD 1 TO SUM-CAT-CRIT-COUNT(SUM-CAT-IDX)                 
057200             WHEN OTHER                                                   
057300                 ADD 1 TO SUM-CAT-UNKN-COUNT(SUM-CAT-IDX)                 
057400         END-EVALUATE.                                                    
057500*---------------------------------------------------------------*         
057600 7000-CALL-REPORT-WRITER.                                                 
057700*---------------------------------------------------------------*         
057800     CALL 'INFRPT' USING PRM-RUN-PARAMETERS,                              
057900                          TBL-RESULT-COUNT,                               
058000                          TBL-RESULT-INDEX,                               
058100                          RESULT-TABLE,                                   
058200                          SUMMARY-COUNTERS.                               
058300*---------------------------------------------------------------*         
058400 8000-SET-RETURN-CODE.                                                    
058500*---------------------------------------------------------------*         
058600     EVALUATE TRUE                                                        
058700         WHEN SUM-CRIT-COUNT > ZERO                                       
058800             MOVE 2                  TO RETURN-CODE                       
058900         WHEN SUM-WARN-COUNT > ZERO                                       
059000             MOVE 1                  TO RETURN-CODE                       
059100         WHEN OTHER                                                       
059200             MOVE 0                  TO RETURN-CODE                       
059300     END-EVALUATE.                                                        
059400*---------------------------------------------------------------*         
059500 8100-READ-CHECK-CATALOG.                                                 
059600*---------------------------------------------------------------*         
059700     READ CHECK-CATALOG                                                   
059800         AT END                                                           
059900             MOVE 'Y'                TO WS-CATALOG-EOF-SW                 
060000         NOT AT END                                                       
060050             ADD 1                   TO WS-CATALOG-RECS-READ              
060100             READ MEASUREMENTS                                            
060200                 AT END                                                   
060300                     MOVE 'Y'        TO WS-CATALOG-EOF-SW.                
060400 8100-EXIT.                                                               
060500     EXIT.                                                                
060600*---------------------------------------------------------------*         
060700 9000-CLOSE-FILES.                                                        
060800*---------------------------------------------------------------*         
060850     DISPLAY 'INFCHK - CATALOG RECORDS READ: ', WS-CATALOG-RECS-READ.     
060900     CLOSE CHECK-CATALOG, MEASUREMENTS, RUN-PARAMS.                       
                                                                                