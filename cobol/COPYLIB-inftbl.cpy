000100*------------------------------------------------------------*            
000200*  INFTBL  --  INSPECTION RESULT TABLE AND RUN SUMMARY       *            
000300*              BUILT BY INFCHK ONE ENTRY AT A TIME AS EACH   *            
000400*              CATALOG ITEM IS EVALUATED, THEN PASSED WHOLE  *            
000500*              TO INFRPT ON THE CALL STATEMENT                *           
000600*------------------------------------------------------------*            
000700 01  TBL-RESULT-COUNT            PIC S9(03) COMP VALUE ZERO.              
000800 01  TBL-RESULT-INDEX            PIC S9(03) COMP VALUE ZERO.              
000900*                                                                         
001000 01  RESULT-TABLE.                                                        
001100     05  TBL-RESULT-ITEM OCCURS 1 TO 30 TIMES                             
001200             DEPENDING ON TBL-RESULT-COUNT                                
001300             INDEXED BY TBL-RESULT-IDX.                                   
001400         10  TBL-CHECK-ID        PIC X(08).                               
001500         10  TBL-CHECK-NAME      PIC X(30).                               
001600         10  TBL-CATEGORY        PIC X(12).                               
001700         10  TBL-DESCRIPTION     PIC X(40).                               
001800         10  TBL-STATUS          PIC X(08).                               
001900             88  TBL-STATUS-OK          VALUE 'OK'.                       
002000             88  TBL-STATUS-WARNING     VALUE 'WARNING'.                  
002100             88  TBL-STATUS-CRITICAL    VALUE 'CRITICAL'.                 
002200             88  TBL-STATUS-UNKNOWN     VALUE 'UNKNOWN'.                  
002300         10  TBL-VALUE           PIC X(60).                               
002400         10  TBL-THRESHOLD       PIC X(14).                               
002500         10  TBL-MESSAGE         PIC X(50).                               
002600         10  TBL-TIMESTAMP       PIC X(19).                               
002650         10  FILLER              PIC X(10).                               
002700*------------------------------------------------------------*            
002800*  OVERALL AND PER-CATEGORY STATUS COUNTERS.  SUM-BY-CATEGORY *           
002900*  CARRIES THE THREE KNOWN CATEGORIES IN CATALOG ORDER (OS,  *            
003000*  KUBERNETES, SERVICES); SUM-BY-CATEGORY-NAMED IS THE SAME  *            
003100*  STORAGE ADDRESSED BY NAME INSTEAD OF SUBSCRIPT, USED BY   *            
003200*  THE REPORT-WRITER WHEN BUILDING THE PER-CATEGORY SECTION. *            
003300*------------------------------------------------------------*            
003400 01  SUMMARY-COUNTERS.                                                    
003500     05  SUM-TOTAL               PIC 9(03) COMP VALUE ZERO.               
003600     05  SUM-OK-COUNT            PIC 9(03) COMP VALUE ZERO.               
003700     05  SUM-WARN-COUNT          PIC 9(03) COMP VALUE ZERO.               
003800     05  SUM-CRIT-COUNT          PIC 9(03) COMP VALUE ZERO.               
003900     05  SUM-UNKN-COUNT          PIC 9(03) COMP VALUE ZERO.               
004000     05  SUM-BY-CATEGORY OCCURS 3 TIMES                                   
004100             INDEXED BY SUM-CAT-IDX.                                      
004200         10  SUM-CAT-OK-COUNT    PIC 9(03) COMP.                          
004300         10  SUM-CAT-WARN-COUNT  PIC 9(03) COMP.                          
004400         10  SUM-CAT-CRIT-COUNT  PIC 9(03) COMP.                          
004500         10  SUM-CAT-UNKN-COUNT  PIC 9(03) COMP.                          
004600     05  SUM-BY-CATEGORY-NAMED REDEFINES SUM-BY-CATEGORY.                 
004700         10  SUM-CAT-OS.                                                  
004800             15  SUM-OS-OK-COUNT     PIC 9(03) COMP.                      
004900             15  SUM-OS-WARN-COUNT   PIC 9(03) COMP.                      
005000             15  SUM-OS-CRIT-COUNT   PIC 9(03) COMP.                      
005100             15  SUM-OS-UNKN-COUNT   PIC 9(03) COMP.                      
005200         10  SUM-CAT-K8S.                                                 
005300             15  SUM-K8S-OK-COUNT    PIC 9(03) COMP.                      
005400             15  SUM-K8S-WARN-COUNT  PIC 9(03) COMP.                      
005500             15  SUM-K8S-CRIT-COUNT  PIC 9(03) COMP.                      
005600             15  SUM-K8S-UNKN-COUNT  PIC 9(03) COMP.                      
005700         10  SUM-CAT-SVC.                                                 
005800             15  SUM-SVC-OK-COUNT    PIC 9(03) COMP.                      
005900             15  SUM-SVC-WARN-COUNT  PIC 9(03) COMP.                      
006000             15  SUM-SVC-CRIT-COUNT  PIC 9(03) COMP.                      
006100             15  SUM-SVC-UNKN-COUNT  PIC 9(03) COMP.                      
006150     05  FILLER                  PIC X(06).                               
