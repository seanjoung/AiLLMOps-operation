000100*------------------------------------------------------------*            
000200*  INFMEA  --  INSPECTION MEASUREMENT RECORD                 *            
000300*              ONE ENTRY PER CATALOG ITEM, SAME SEQUENCE AS  *            
000400*              CHECK-CATALOG ( OS, THEN KUBERNETES, THEN     *            
000500*              SERVICES )                                    *            
000600*------------------------------------------------------------*            
000700 01  MEA-MEASUREMENT.                                                     
000800     05  MEA-CHECK-ID            PIC X(08).                               
000900     05  MEA-COUNT               PIC 9(02).                               
001000     05  MEA-VALUE               PIC X(60).                               
001100     05  MEA-LINE                PIC X(40)                                
001200                                  OCCURS 10 TIMES                         
001300                                  INDEXED BY MEA-LINE-IDX.                
001400     05  MEA-FAILED              PIC X(01).                               
001450         88  MEA-MEASURE-FAILED          VALUE 'Y'.                       
001480         88  MEA-MEASURE-OK              VALUE 'N'.                       
001500     05  FILLER                  PIC X(05).                               
