000100*------------------------------------------------------------*            
000200*  INFCAT  --  INSPECTION CHECK-ITEM CATALOG RECORD          *            
000300*              ONE ENTRY PER CATALOG INSPECTION ITEM         *            
000400*              ( OS-001 THRU OS-010, K8S-001 THRU K8S-010,   *            
000500*                SVC-001 THRU SVC-010 )  -  30 ENTRIES TOTAL *            
000600*------------------------------------------------------------*            
000700 01  CAT-CHECK-ITEM.                                                      
000800     05  CAT-CHECK-ID            PIC X(08).                               
000900     05  CAT-CATEGORY            PIC X(12).                               
001000     05  CAT-CHECK-NAME          PIC X(30).                               
001100     05  CAT-DESCRIPTION         PIC X(40).                               
001200     05  CAT-RULE-TYPE           PIC X(01).                               
001300         88  CAT-RULE-THRESHOLD         VALUE 'T'.                        
001400         88  CAT-RULE-ZERO-OK           VALUE 'Z'.                        
001500         88  CAT-RULE-EXPECT-TOKEN      VALUE 'E'.                        
001600         88  CAT-RULE-REPLICA-MATCH     VALUE 'R'.                        
001700         88  CAT-RULE-INFORMATIONAL     VALUE 'I'.                        
001800     05  CAT-THRESHOLD           PIC 9(03)V9(02).                         
001900     05  CAT-UNIT                PIC X(04).                               
002000     05  CAT-EXPECTED            PIC X(10).                               
002100     05  FILLER                  PIC X(02).                               
